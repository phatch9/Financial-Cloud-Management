000100******************************************************************
000200* BGTWCOM.cpybk
000300* COMMON WORK AREA - COPY INTO EVERY BGT PROGRAM, IMMEDIATELY
000400* AFTER THE "** PROGRAM xxxxxxxx **" BANNER FILLER
000500******************************************************************
000600* AMENDMENT HISTORY:
000700******************************************************************
000800* BG1AR1 14/03/1991 ACNRJR - INITIAL VERSION
000900*------------------------------------------------------------------
001000* BG1Y2K 09/11/1998 TMPJZM - Y2K REMEDIATION - WK-C-TODAY-DATE
001100*                            EXPANDED FROM 2-DIGIT YEAR TO 4
001200******************************************************************
001300 01  WK-C-COMMON.
001400     05  WK-C-FILE-STATUS          PIC X(02).
001500         88  WK-C-SUCCESSFUL             VALUE "00".
001600         88  WK-C-END-OF-FILE             VALUE "10".
001700         88  WK-C-DUPLICATE-KEY           VALUE "22".
001800         88  WK-C-RECORD-NOT-FOUND         VALUE "23".
001900     05  WK-C-TODAY-DATE.
002000         10  WK-C-TODAY-CCYY       PIC 9(04).
002100         10  WK-C-TODAY-MM         PIC 9(02).
002200         10  WK-C-TODAY-DD         PIC 9(02).
002300     05  WK-C-TODAY-NUMERIC REDEFINES WK-C-TODAY-DATE
002400                                   PIC 9(08).
002500     05  FILLER                    PIC X(08).
