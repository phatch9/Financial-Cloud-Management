000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      BGTVSPT.
000300 AUTHOR.          A R JAMES.
000400 INSTALLATION.    BUDGET ENVELOPE SYSTEM - BATCH.
000500 DATE-WRITTEN.    09 AUGUST 1991.
000600 DATE-COMPILED.
000700 SECURITY.        BGTLIB - PRODUCTION - RESTRICTED.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO RECALCULATE THE
001100*              AMOUNT SPENT AGAINST ONE BUDGET ENVELOPE.  IT IS
001200*              GIVEN A BUDGET ID, SCANS THE FULL TRANSACTION
001300*              LEDGER AND RETURNS THE SUM OF EVERY EXPENSE
001400*              TRANSACTION LINKED TO THAT BUDGET ID.  IT DOES
001500*              NOT REWRITE THE MASTER - THE CALLER (BGTMBAT)
001600*              OWNS THE MASTER TABLE AND DOES THE REWRITE.
001700*
001800*              THIS ROUTINE IS INITIATED BY BGTMBAT PGM, ONCE
001900*              PER BUDGET MASTER RECORD, ASCENDING BUD-ID ORDER.
002000*=================================================================
002100*
002200* HISTORY OF AMENDMENT :
002300*=================================================================
002400*
002500* BG1AR1 - ACNRJR  - 09/08/1991 - INITIAL VERSION.
002600*                     LEDGER WAS CARD-IMAGE, ONE CARD DECK PER
002700*                     BUDGET ENVELOPE - THIS ROUTINE REPLACED
002800*                     THE MANUAL RE-ADD OF THE EXPENSE CARDS.
002900*-----------------------------------------------------------------
003000* BG1Y2K - TMPJZM  - 09/11/1998 - Y2K REMEDIATION SWEEP.
003100*                     TXN-DATE NOW CCYYMMDD, NO 2-DIGIT YEAR
003200*                     COMPARISON IN THIS ROUTINE - NO CHANGE
003300*                     REQUIRED, REVIEWED AND SIGNED OFF.
003400*-----------------------------------------------------------------
003500* BG2JE1 - TMPARV  - 04/02/2009 - E-REQUEST 19204
003600*                     UNLINKED TRANSACTIONS (TXN-BUDGET-ID =
003700*                     ZERO) WERE BEING PICKED UP BY A STRAY
003800*                     "NOT = BUD-ID" TEST WHEN BUD-ID ITSELF
003900*                     WAS ZERO ON A BLANK MASTER SLOT.  ADDED
004000*                     EXPLICIT ZERO-LINK EXCLUSION.
004100*-----------------------------------------------------------------
004200* BG3JM1 - TMPJP6  - 02/02/2025 - FINCLD MODERNIZATION PHASE 1.
004300*                     JIRA FINCLD-233 - ADD FOUND-SW TO OUTPUT
004400*                     FOR THE NEW BGTMBAT TRACE LISTING.
004500*=================================================================
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005400                      ON  STATUS IS U0-ON
005500                      OFF STATUS IS U0-OFF.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT TRNFILE ASSIGN TO TRNFILE
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS WK-C-FILE-STATUS.
006200
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700**************
006800 FD  TRNFILE
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS BGT-TRAN-RECORD.
007100     COPY BGTTRAN.
007200
007300 WORKING-STORAGE SECTION.
007400*************************
007500 01  FILLER                        PIC X(24) VALUE
007600     "** PROGRAM BGTVSPT **".
007700
007800     COPY BGTWCOM.
007900
008000 01  WS-C-COUNTERS.
008100     05  WS-C-TXN-READ-CT          PIC 9(07) COMP.
008200     05  WS-C-TXN-MATCH-CT         PIC 9(07) COMP.
008300     05  FILLER                    PIC X(02).
008400 01  WS-C-COUNTERS-X REDEFINES WS-C-COUNTERS.
008500     05  WS-C-TXN-READ-CT-X        PIC X(04).
008600     05  WS-C-TXN-MATCH-CT-X       PIC X(04).
008700     05  FILLER                    PIC X(02).
008800
008900*****************
009000 LINKAGE SECTION.
009100*****************
009200     COPY BGTSPTL.
009300
009400 EJECT
009500********************************************************
009600 PROCEDURE DIVISION USING WK-C-BGTSPTL-RECORD.
009700********************************************************
009800
009900 MAIN-MODULE.
010000     PERFORM A000-PROCESS-CALLED-ROUTINE
010100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010200     PERFORM Z000-END-PROGRAM-ROUTINE
010300        THRU Z999-END-PROGRAM-ROUTINE-EX.
010400     GOBACK.
010500
010600*------------------------------------------------------------------
010700*
010800 A000-PROCESS-CALLED-ROUTINE.
010900*------------------------------------------------------------------
011000*
011100     OPEN INPUT TRNFILE.
011200     IF NOT WK-C-SUCCESSFUL
011300        DISPLAY "BGTVSPT - OPEN FILE ERROR - TRNFILE"
011400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011500        GO TO Y900-ABNORMAL-TERMINATION
011600     END-IF.
011700
011800     MOVE ZERO                TO WK-C-BGTSPTL-TOT-SPENT.
011900     MOVE "N"                 TO WK-C-BGTSPTL-FOUND-SW.
012000     MOVE ZERO                TO WS-C-TXN-READ-CT
012100                                  WS-C-TXN-MATCH-CT.
012200
012300     PERFORM B100-READ-TRNFILE
012400        THRU B199-READ-TRNFILE-EX.
012500
012600     PERFORM B200-SCAN-TRNFILE
012700        THRU B299-SCAN-TRNFILE-EX
012800        UNTIL WK-C-END-OF-FILE.
012900
013000 A099-PROCESS-CALLED-ROUTINE-EX.
013100     EXIT.
013200
013300*------------------------------------------------------------------
013400*
013500 B100-READ-TRNFILE.
013600*------------------------------------------------------------------
013700*
013800     READ TRNFILE.
013900     IF WK-C-SUCCESSFUL
014000        ADD 1 TO WS-C-TXN-READ-CT
014100     ELSE
014200        IF WK-C-END-OF-FILE
014300           CONTINUE
014400        ELSE
014500           DISPLAY "BGTVSPT - READ FILE ERROR - TRNFILE"
014600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014700           GO TO Y900-ABNORMAL-TERMINATION
014800        END-IF
014900     END-IF.
015000 B199-READ-TRNFILE-EX.
015100     EXIT.
015200
015300*------------------------------------------------------------------
015400*
015500 B200-SCAN-TRNFILE.
015600*------------------------------------------------------------------
015700*     ONLY EXPENSE TRANSACTIONS LINKED TO THIS BUDGET ID
015800*     CONTRIBUTE.  INCOME IS EXCLUDED.  A ZERO TXN-BUDGET-ID
015900*     MEANS UNLINKED AND NEVER CONTRIBUTES, EVEN IF THE
016000*     BUDGET ID PASSED IN HAPPENED TO BE ZERO (BG2JE1).
016100*
016200     IF  TXN-BUDGET-ID = WK-C-BGTSPTL-BUD-ID
016300     AND TXN-BUDGET-ID NOT = ZERO
016400     AND TXN-IS-EXPENSE
016500         ADD TXN-AMOUNT TO WK-C-BGTSPTL-TOT-SPENT
016600         ADD 1          TO WS-C-TXN-MATCH-CT
016700         MOVE "Y"       TO WK-C-BGTSPTL-FOUND-SW
016800     END-IF.
016900
017000     PERFORM B100-READ-TRNFILE
017100        THRU B199-READ-TRNFILE-EX.
017200
017300 B299-SCAN-TRNFILE-EX.
017400     EXIT.
017500
017600 Y900-ABNORMAL-TERMINATION.
017700     PERFORM Z000-END-PROGRAM-ROUTINE
017800        THRU Z999-END-PROGRAM-ROUTINE-EX.
017900     EXIT PROGRAM.
018000
018100 Z000-END-PROGRAM-ROUTINE.
018200     CLOSE TRNFILE.
018300     IF NOT WK-C-SUCCESSFUL
018400        DISPLAY "BGTVSPT - CLOSE FILE ERROR - TRNFILE"
018500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018600     END-IF.
018700 Z999-END-PROGRAM-ROUTINE-EX.
018800     EXIT.
