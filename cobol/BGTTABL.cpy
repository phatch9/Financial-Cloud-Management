000100******************************************************************
000200* BGTTABL.cpybk
000300* IN-MEMORY BUDGET MASTER TABLE - BGTMBAT LOADS BUDMAST INTO
000400* THIS TABLE AT START OF RUN, HOLDS IT ASCENDING BY BGT-TBL-ID
000500* FOR THE LIFE OF THE JOB, AND REWRITES BUDMAST FROM IT AT EOJ.
000600* PASSED BY REFERENCE TO BGTVMNT ON EVERY MAINTENANCE CALL.
000700******************************************************************
000800* AMENDMENT HISTORY:
000900******************************************************************
001000* BG1AR1 09/08/1991 ACNRJR - INITIAL VERSION, 500 ENVELOPES MAX
001100*------------------------------------------------------------------
001200* BG2FEN 03/09/2010 ACNFEN - E-REQUEST 21877 - RAISE TABLE LIMIT
001300*                            FROM 500 TO 2000 ENVELOPES, THE
001400*                            HOUSEHOLD BUDGET LEDGER PRODUCT
001500*                            GREW BEYOND THE ORIGINAL SIZING
001600*------------------------------------------------------------------
001700* BG3JM3 09/02/2025 TMPJP6 - ADDED FILLER AHEAD OF THE OCCURS
001800*                            GROUP - THE RECORD HAD NONE, AND
001900*                            WITH A DEPENDING-ON TABLE THE FILLER
002000*                            CANNOT FOLLOW IT
002100******************************************************************
002200 01  BGT-MASTER-TABLE.
002300     05  BGT-TBL-COUNT             PIC 9(05)     COMP.
002400     05  FILLER                    PIC X(05).
002500     05  BGT-TBL-ENTRY OCCURS 1 TO 2000 TIMES
002600             DEPENDING ON BGT-TBL-COUNT.
002700         10  BGT-TBL-ID            PIC 9(09)     COMP-3.
002800         10  BGT-TBL-NAME          PIC X(40).
002900         10  BGT-TBL-CATEGORY      PIC X(20).
003000         10  BGT-TBL-AMOUNT        PIC S9(09)V9(02) COMP-3.
003100         10  BGT-TBL-SPENT         PIC S9(09)V9(02) COMP-3.
