000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      BGTMBAT.
000300 AUTHOR.          A R JAMES.
000400 INSTALLATION.    BUDGET ENVELOPE SYSTEM - BATCH.
000500 DATE-WRITTEN.    09 AUGUST 1991.
000600 DATE-COMPILED.
000700 SECURITY.        BGTLIB - PRODUCTION - RESTRICTED.
000800*=================================================================
000900*
001000*DESCRIPTION :  THIS IS THE NIGHTLY BUDGET-POSTING BATCH JOB
001100*               MAIN PROGRAM.  IT LOADS THE BUDGET MASTER INTO
001200*               A WORKING-STORAGE TABLE, APPLIES ANY PENDING
001300*               MAINTENANCE TRANSACTIONS (CREATE/UPDATE/DELETE)
001400*               AGAINST THAT TABLE, RECALCULATES BGT-SPENT FOR
001500*               EVERY ENVELOPE FROM THE TRANSACTION LEDGER,
001600*               REWRITES THE MASTER, AND THEN DRIVES THE
001700*               SUMMARY REPORT.
001800*
001900*               CALL SEQUENCE:
002000*                  BGTVMNT  - ONCE PER MAINTENANCE TRANSACTION
002100*                  BGTVSPT  - ONCE PER BUDGET MASTER ENTRY
002200*                  BGTXSUM  - ONCE, AFTER THE MASTER IS REWRITTEN
002300*=================================================================
002400*
002500* HISTORY OF AMENDMENT :
002600*=================================================================
002700*
002800* BG1AR1 - ACNRJR  - 09/08/1991 - INITIAL VERSION.
002900*                     REPLACES THE WEEKEND MANUAL RE-TOTAL OF
003000*                     THE ENVELOPE LEDGER BINDERS.
003100*-----------------------------------------------------------------
003200* BG1JE1 - TMPARV  - 11/01/1995 - MAINTENANCE STEP NOW SUPPORTS
003300*                     DELETE TRANSACTIONS (SEE BGTVMNT).
003400*-----------------------------------------------------------------
003500* BG1Y2K - TMPJZM  - 09/11/1998 - Y2K REMEDIATION SWEEP.
003600*                     NO 2-DIGIT YEAR COMPARISONS IN THIS
003700*                     PROGRAM - REVIEWED AND SIGNED OFF.
003800*-----------------------------------------------------------------
003900* BG2FEN - ACNFEN  - 03/09/2010 - E-REQUEST 21877 - BUDGET
004000*                     TABLE LIMIT RAISED TO 2000 ENVELOPES.
004100*-----------------------------------------------------------------
004200* BG2JE2 - TMPARV  - 18/02/2011 - E-REQUEST 22015 - SEE BGTXSUM
004300*                     FOR THE OVER-BUDGET CORRECTION, NO CHANGE
004400*                     MADE IN THIS PROGRAM.
004500*-----------------------------------------------------------------
004600* BG3JM1 - TMPJP6  - 02/02/2025 - FINCLD MODERNIZATION PHASE 1.
004700*                     JIRA FINCLD-233 - DRIVER REWORKED TO CALL
004800*                     BGTVSPT/BGTVMNT WITH THE NEW STATUS-CODE
004900*                     LINKAGE INSTEAD OF THE OLD Y/N FLAGS, AND
005000*                     TO TRACE RECORD COUNTS AT EACH STEP.
005100*-----------------------------------------------------------------
005200* BG3JM3 - TMPJP6  - 19/02/2025 - JIRA FINCLD-204 FOLLOW-UP - END
005300*                     OF RUN MESSAGE NOW ALSO TRACES THE FINAL
005400*                     BUDGET ENVELOPE COUNT WRITTEN BACK TO
005500*                     BUDMAST (WS-C-FINAL-COUNT), SO OPERATIONS
005600*                     CAN CONFIRM THE REWRITE STEP AGAINST THE
005700*                     LOAD COUNT ABOVE WITHOUT PULLING THE JOB
005800*                     LOG APART.
005900*-----------------------------------------------------------------
006000* BG3JM4 - TMPJP6  - 26/02/2025 - JIRA FINCLD-204 HOUSEKEEPING -
006100*                     DECLARED WS-C-OLD-RERUN-SW AND
006200*                     WS-C-OLD-CARD-CT, CARRIED OVER FROM THE
006300*                     OPERATOR RUN SHEET AND THE OLD CARD-INPUT
006400*                     STEP RESPECTIVELY, SO THE RUN SHEET AND
006500*                     CONVERSION NOTES STILL CROSS-REFERENCE A
006600*                     FIELD NAME.  NEITHER IS SET OR TESTED.
006700*=================================================================
006800 EJECT
006900**********************
007000 ENVIRONMENT DIVISION.
007100**********************
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER.  IBM-AS400.
007400 OBJECT-COMPUTER.  IBM-AS400.
007500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
007600                      ON  STATUS IS U0-ON
007700                      OFF STATUS IS U0-OFF
007800                   UPSI-1 IS UPSI-SWITCH-1
007900                      ON  STATUS IS U1-ON
008000                      OFF STATUS IS U1-OFF.
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT BUDMAST ASSIGN TO BUDMAST
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS  IS WK-C-FILE-STATUS.
008700
008800     SELECT MNTFILE ASSIGN TO MNTFILE
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS  IS WK-C-FILE-STATUS.
009100
009200***************
009300 DATA DIVISION.
009400***************
009500 FILE SECTION.
009600**************
009700 FD  BUDMAST
009800     LABEL RECORDS ARE OMITTED
009900     DATA RECORD IS BGT-MASTER-RECORD.
010000     COPY BGTMAST.
010100
010200 FD  MNTFILE
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS WK-C-BGTMNTL-RECORD.
010500     COPY BGTMNTL.
010600
010700 WORKING-STORAGE SECTION.
010800*************************
010900 01  FILLER                        PIC X(24) VALUE
011000     "** PROGRAM BGTMBAT **".
011100
011200     COPY BGTWCOM.
011300
011400     COPY BGTTABL.
011500
011600     COPY BGTSPTL.
011700
011800 01  WS-C-COUNTERS.
011900     05  WS-C-TBL-IDX              PIC 9(05) COMP.
012000     05  WS-C-LOAD-CT              PIC 9(05) COMP.
012100     05  WS-C-MNT-CT               PIC 9(05) COMP.
012200     05  WS-C-MNT-REJECT-CT        PIC 9(05) COMP.
012300     05  FILLER                    PIC X(02).
012400 01  WS-C-COUNTERS-X REDEFINES WS-C-COUNTERS.
012500     05  WS-C-TBL-IDX-X            PIC X(05).
012600     05  WS-C-LOAD-CT-X            PIC X(05).
012700     05  WS-C-MNT-CT-X             PIC X(05).
012800     05  WS-C-MNT-REJECT-CT-X      PIC X(05).
012900     05  FILLER                    PIC X(02).
013000
013100 01  WS-C-FINAL-COUNT              PIC 9(05) COMP.                BG3JM3
013200*                        FINAL BGT-TBL-COUNT AS OF THE REWRITE
013300*                        STEP - MOVED HERE JUST FOR THE END-OF-
013400*                        RUN TRACE MESSAGE BELOW                  BG3JM3
013500 01  WS-C-FINAL-COUNT-X REDEFINES WS-C-FINAL-COUNT                BG3JM3
013600                                  PIC X(05).                      BG3JM3
013700
013800 77  WS-C-OLD-RERUN-SW             PIC X(01) VALUE "N".           BG3JM4
013900*                        RESTART/RERUN SWITCH FROM THE ORIGINAL
014000*                        OPERATOR-ATTENDED RUN SHEET - THE RERUN
014100*                        PROCEDURE WAS FOLDED INTO THE SCHEDULER
014200*                        YEARS AGO, SWITCH IS NEVER TESTED, LEFT
014300*                        DECLARED SO THE RUN SHEET STILL MATCHES  BG3JM4
014400 77  WS-C-OLD-CARD-CT              PIC 9(04) COMP.                BG3JM4
014500*                        CARD-IMAGE INPUT COUNT FROM WHEN MNTFILE
014600*                        ARRIVED AS PUNCHED TRANSACTION CARDS -
014700*                        SUPERSEDED BY WS-C-MNT-CT, NEVER SET     BG3JM4
014800 EJECT
014900***************************
015000 PROCEDURE DIVISION.
015100***************************
015200
015300 MAIN-MODULE.
015400     PERFORM A000-LOAD-BUDGET-MASTER
015500        THRU A099-LOAD-BUDGET-MASTER-EX.
015600     PERFORM A100-APPLY-MAINTENANCE
015700        THRU A199-APPLY-MAINTENANCE-EX.
015800     PERFORM A200-RECALCULATE-SPENT
015900        THRU A299-RECALCULATE-SPENT-EX.
016000     PERFORM A300-REWRITE-BUDGET-MASTER
016100        THRU A399-REWRITE-BUDGET-MASTER-EX.
016200
016300     CALL "BGTXSUM".
016400
016500     PERFORM Z000-END-PROGRAM-ROUTINE
016600        THRU Z099-END-PROGRAM-ROUTINE-EX.
016700
016800     STOP RUN.
016900
017000*-----------------------------------------------------------------
017100*
017200 A000-LOAD-BUDGET-MASTER.
017300*-----------------------------------------------------------------
017400*     BUDMAST IS EXPECTED ASCENDING BY BGT-ID - THE TABLE IS
017500*     LOADED IN FILE ORDER, NOT RE-SORTED.
017600*
017700     OPEN INPUT BUDMAST.
017800     IF NOT WK-C-SUCCESSFUL
017900        DISPLAY "BGTMBAT - OPEN FILE ERROR - BUDMAST"
018000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018100        GO TO Y900-ABNORMAL-TERMINATION
018200     END-IF.
018300
018400     MOVE ZERO TO BGT-TBL-COUNT
018500                  WS-C-LOAD-CT.
018600
018700     PERFORM B100-READ-BUDMAST
018800        THRU B199-READ-BUDMAST-EX.
018900
019000     PERFORM B200-LOAD-TABLE-ENTRY
019100        THRU B299-LOAD-TABLE-ENTRY-EX
019200        UNTIL WK-C-END-OF-FILE.
019300
019400     CLOSE BUDMAST.
019500
019600     DISPLAY "BGTMBAT - LOADED BUDGET RECORDS  " WS-C-LOAD-CT-X.
019700
019800 A099-LOAD-BUDGET-MASTER-EX.
019900     EXIT.
020000
020100 B100-READ-BUDMAST.
020200     READ BUDMAST.
020300     IF NOT WK-C-SUCCESSFUL
020400        IF WK-C-END-OF-FILE
020500           CONTINUE
020600        ELSE
020700           DISPLAY "BGTMBAT - READ FILE ERROR - BUDMAST"
020800           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020900           GO TO Y900-ABNORMAL-TERMINATION
021000        END-IF
021100     END-IF.
021200 B199-READ-BUDMAST-EX.
021300     EXIT.
021400
021500 B200-LOAD-TABLE-ENTRY.
021600     ADD 1 TO BGT-TBL-COUNT.
021700     ADD 1 TO WS-C-LOAD-CT.
021800     MOVE BGT-ID            TO BGT-TBL-ID(BGT-TBL-COUNT).
021900     MOVE BGT-MAST-NAME     TO BGT-TBL-NAME(BGT-TBL-COUNT).
022000     MOVE BGT-MAST-CATEGORY TO BGT-TBL-CATEGORY(BGT-TBL-COUNT).
022100     MOVE BGT-AMOUNT        TO BGT-TBL-AMOUNT(BGT-TBL-COUNT).
022200     MOVE BGT-SPENT         TO BGT-TBL-SPENT(BGT-TBL-COUNT).
022300
022400     PERFORM B100-READ-BUDMAST
022500        THRU B199-READ-BUDMAST-EX.
022600 B299-LOAD-TABLE-ENTRY-EX.
022700     EXIT.
022800
022900*-----------------------------------------------------------------
023000*
023100 A100-APPLY-MAINTENANCE.
023200*-----------------------------------------------------------------
023300*     EACH MNTFILE RECORD IS ITS OWN CALL TO BGTVMNT - CREATE,
023400*     UPDATE OR DELETE AGAINST THE TABLE LOADED ABOVE, AHEAD
023500*     OF THE RECALCULATION STEP.
023600*
023700     OPEN INPUT MNTFILE.
023800     IF NOT WK-C-SUCCESSFUL
023900        DISPLAY "BGTMBAT - OPEN FILE ERROR - MNTFILE"
024000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024100        GO TO Y900-ABNORMAL-TERMINATION
024200     END-IF.
024300
024400     MOVE ZERO TO WS-C-MNT-CT
024500                  WS-C-MNT-REJECT-CT.
024600
024700     PERFORM C100-READ-MNTFILE
024800        THRU C199-READ-MNTFILE-EX.
024900
025000     PERFORM C200-APPLY-TRANSACTION
025100        THRU C299-APPLY-TRANSACTION-EX
025200        UNTIL WK-C-END-OF-FILE.
025300
025400     CLOSE MNTFILE.
025500
025600     DISPLAY "BGTMBAT - MAINT TRANS APPLIED    " WS-C-MNT-CT-X.
025700     DISPLAY "BGTMBAT - MAINT TRANS REJECTED   "
025800             WS-C-MNT-REJECT-CT-X.
025900
026000 A199-APPLY-MAINTENANCE-EX.
026100     EXIT.
026200
026300 C100-READ-MNTFILE.
026400     READ MNTFILE.
026500     IF NOT WK-C-SUCCESSFUL
026600        IF WK-C-END-OF-FILE
026700           CONTINUE
026800        ELSE
026900           DISPLAY "BGTMBAT - READ FILE ERROR - MNTFILE"
027000           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027100           GO TO Y900-ABNORMAL-TERMINATION
027200        END-IF
027300     END-IF.
027400 C199-READ-MNTFILE-EX.
027500     EXIT.
027600
027700 C200-APPLY-TRANSACTION.
027800     ADD 1 TO WS-C-MNT-CT.
027900
028000     CALL "BGTVMNT" USING WK-C-BGTMNTL-RECORD
028100                           BGT-MASTER-TABLE.
028200
028300     IF NOT WK-C-BGTMNTL-OK
028400        ADD 1 TO WS-C-MNT-REJECT-CT
028500        DISPLAY "BGTMBAT - MAINT REJECTED, STATUS "
028600                WK-C-BGTMNTL-STATUS-CD
028700                " TRAN-CD " WK-C-BGTMNTL-TRAN-CD
028800     END-IF.
028900
029000     PERFORM C100-READ-MNTFILE
029100        THRU C199-READ-MNTFILE-EX.
029200 C299-APPLY-TRANSACTION-EX.
029300     EXIT.
029400
029500*-----------------------------------------------------------------
029600*
029700 A200-RECALCULATE-SPENT.
029800*-----------------------------------------------------------------
029900*     ONE CALL TO BGTVSPT PER TABLE ENTRY, ASCENDING BGT-TBL-ID
030000*     ORDER, MATCHING THE ORDER THE MASTER WAS LOADED IN.
030100*
030200     PERFORM D100-RECALC-ENTRY
030300        THRU D199-RECALC-ENTRY-EX
030400        VARYING WS-C-TBL-IDX FROM 1 BY 1
030500        UNTIL WS-C-TBL-IDX > BGT-TBL-COUNT.
030600 A299-RECALCULATE-SPENT-EX.
030700     EXIT.
030800
030900 D100-RECALC-ENTRY.
031000     MOVE BGT-TBL-ID(WS-C-TBL-IDX) TO WK-C-BGTSPTL-BUD-ID.
031100
031200     CALL "BGTVSPT" USING WK-C-BGTSPTL-RECORD.
031300
031400*     UNCONDITIONAL OVERWRITE - BGT-SPENT IS ALWAYS REPLACED,
031500*     NEVER INCREMENTED (BUSINESS RULE: SPENT RECALC IS
031600*     AUTHORITATIVE).
031700     MOVE WK-C-BGTSPTL-TOT-SPENT
031800                       TO BGT-TBL-SPENT(WS-C-TBL-IDX).
031900 D199-RECALC-ENTRY-EX.
032000     EXIT.
032100
032200*-----------------------------------------------------------------
032300*
032400 A300-REWRITE-BUDGET-MASTER.
032500*-----------------------------------------------------------------
032600*
032700     OPEN OUTPUT BUDMAST.
032800     IF NOT WK-C-SUCCESSFUL
032900        DISPLAY "BGTMBAT - OPEN FILE ERROR - BUDMAST"
033000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033100        GO TO Y900-ABNORMAL-TERMINATION
033200     END-IF.
033300
033400     PERFORM E100-WRITE-TABLE-ENTRY
033500        THRU E199-WRITE-TABLE-ENTRY-EX
033600        VARYING WS-C-TBL-IDX FROM 1 BY 1
033700        UNTIL WS-C-TBL-IDX > BGT-TBL-COUNT.
033800
033900     CLOSE BUDMAST.
034000
034100 A399-REWRITE-BUDGET-MASTER-EX.
034200     EXIT.
034300
034400 E100-WRITE-TABLE-ENTRY.
034500     MOVE BGT-TBL-ID(WS-C-TBL-IDX)       TO BGT-ID.
034600     MOVE BGT-TBL-NAME(WS-C-TBL-IDX)     TO BGT-MAST-NAME.
034700     MOVE BGT-TBL-CATEGORY(WS-C-TBL-IDX) TO BGT-MAST-CATEGORY.
034800     MOVE BGT-TBL-AMOUNT(WS-C-TBL-IDX)   TO BGT-AMOUNT.
034900     MOVE BGT-TBL-SPENT(WS-C-TBL-IDX)    TO BGT-SPENT.
035000
035100     WRITE BGT-MASTER-RECORD.
035200     IF NOT WK-C-SUCCESSFUL
035300        DISPLAY "BGTMBAT - WRITE FILE ERROR - BUDMAST"
035400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035500        GO TO Y900-ABNORMAL-TERMINATION
035600     END-IF.
035700 E199-WRITE-TABLE-ENTRY-EX.
035800     EXIT.
035900
036000 Y900-ABNORMAL-TERMINATION.
036100     DISPLAY "BGTMBAT - JOB ABENDED, SEE MESSAGES ABOVE".
036200     PERFORM Z000-END-PROGRAM-ROUTINE
036300        THRU Z099-END-PROGRAM-ROUTINE-EX.
036400     STOP RUN.
036500
036600*-----------------------------------------------------------------
036700*
036800 Z000-END-PROGRAM-ROUTINE.
036900*-----------------------------------------------------------------
037000*
037100     MOVE BGT-TBL-COUNT         TO WS-C-FINAL-COUNT.              BG3JM3
037200     DISPLAY "BGTMBAT - FINAL BUDGET ENVELOPE COUNT  "            BG3JM3
037300             WS-C-FINAL-COUNT-X.                                  BG3JM3
037400     DISPLAY "BGTMBAT - NIGHTLY BUDGET POSTING RUN COMPLETE".
037500 Z099-END-PROGRAM-ROUTINE-EX.
037600     EXIT.
037700
037800******************************************************************
037900*************** END OF PROGRAM SOURCE  BGTMBAT *****************
038000******************************************************************
038100