000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      BGTXSUM.
000300 AUTHOR.          D LIM.
000400 INSTALLATION.    BUDGET ENVELOPE SYSTEM - BATCH.
000500 DATE-WRITTEN.    23 SEPTEMBER 1991.
000600 DATE-COMPILED.
000700 SECURITY.        BGTLIB - PRODUCTION - RESTRICTED.
000800*=================================================================
000900*
001000*DESCRIPTION :  THIS ROUTINE TAKES ONE FINAL SEQUENTIAL PASS
001100*               OVER THE BUDGET MASTER, AFTER BGTMBAT HAS
001200*               FINISHED REWRITING EVERY BGT-SPENT AMOUNT, AND
001300*               PRODUCES THE BUDGET SUMMARY REPORT - ONE DETAIL
001400*               LINE PER ENVELOPE PLUS A SINGLE FINAL TOTAL
001500*               LINE.  THERE IS NO INTERMEDIATE CATEGORY BREAK -
001600*               THE WHOLE FILE IS ONE CONTROL GROUP.
001700*
001800*NOTE        :  THIS ROUTINE IS INITIATED BY BGTMBAT PGM, ONCE,
001900*               AFTER THE LAST CALL TO BGTVSPT HAS RETURNED.
002000*=================================================================
002100*
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400*  BG1AR1 - ACNRJR     - 23/09/1991 - INITIAL VERSION.
002500*-----------------------------------------------------------------
002600*  BG1Y2K - TMPJZM     - 09/11/1998 - Y2K REMEDIATION SWEEP.
002700*                        NO DATE FIELDS PRINTED ON THIS REPORT -
002800*                        REVIEWED AND SIGNED OFF, NO CHANGE
002900*                        REQUIRED.
003000*-----------------------------------------------------------------
003100*  BG2JE2 - TMPARV     - 18/02/2011 - E-REQUEST 22015 - "OVER
003200*                        BUDGET" FLAG WAS FIRING ON EQUAL SPENT
003300*                        AND BUDGETED AMOUNTS.  CORRECTED TO A
003400*                        STRICT GREATER-THAN TEST.
003500*-----------------------------------------------------------------
003600*  BG3JM3 - TMPJP6     - 02/02/2025 - FINCLD MODERNIZATION
003700*                        PHASE 1.  JIRA FINCLD-233 - REBUILT
003800*                        REPORT EDIT PICTURES TO 14-BYTE MONEY
003900*                        COLUMNS, ADDED THE TOTAL-BUDGETS COUNT
004000*                        TO THE FINAL LINE.
004100*=================================================================
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005000                   UPSI-0 IS UPSI-SWITCH-0
005100                      ON  STATUS IS U0-ON
005200                      OFF STATUS IS U0-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT BUDMAST ASSIGN TO BUDMAST
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS WK-C-FILE-STATUS.
005900
006000     SELECT BUDRPT ASSIGN TO BUDRPT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS  IS WK-C-RPT-FILE-STATUS.
006300
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800**************
006900 FD  BUDMAST
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS BGT-MASTER-RECORD.
007200     COPY BGTMAST.
007300
007400 FD  BUDRPT
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS BGT-RPT-DETAIL-LINE, BGT-RPT-TOTAL-LINE.
007700 01  BGT-RPT-DETAIL-LINE.
007800     05  RPT-ID                    PIC ZZZZZZZZ9.
007900     05  FILLER                    PIC X(01) VALUE SPACE.
008000     05  RPT-NAME                  PIC X(30).
008100     05  RPT-CATEGORY              PIC X(20).
008200     05  RPT-BUDGETED              PIC $$$,$$$,$$9.99.
008300     05  RPT-SPENT                 PIC $$$,$$$,$$9.99.
008400     05  RPT-OVER                  PIC X(05).
008500 01  BGT-RPT-TOTAL-LINE.
008600     05  RPT-TOT-LABEL             PIC X(18) VALUE
008700         "TOTAL BUDGETS     ".
008800     05  RPT-TOT-BUDGETED          PIC $$$,$$$,$$9.99.
008900     05  RPT-TOT-SPENT             PIC $$$,$$$,$$9.99.
009000     05  RPT-TOT-REMAINING         PIC $$$,$$$,$$9.99.
009100     05  RPT-OVER-BUDGET-CT        PIC ZZZ9.
009200     05  RPT-TOTAL-BUDGETS-CT      PIC ZZZ9.
009300     05  FILLER                    PIC X(04).
009400
009500 WORKING-STORAGE SECTION.
009600*************************
009700 01  FILLER                        PIC X(24) VALUE
009800     "** PROGRAM BGTXSUM **".
009900
010000     COPY BGTWCOM.
010100
010200 01  WK-C-RPT-FILE-STATUS          PIC X(02).
010300
010400 01  WS-C-ACCUM-AMTS.
010500     05  WS-C-TOTAL-BUDGETED       PIC S9(11)V9(02) COMP-3.
010600     05  WS-C-TOTAL-SPENT          PIC S9(11)V9(02) COMP-3.
010700     05  WS-C-TOTAL-REMAINING      PIC S9(11)V9(02) COMP-3.
010800     05  FILLER                    PIC X(02).
010900 01  WS-C-ACCUM-AMTS-X REDEFINES WS-C-ACCUM-AMTS.
011000     05  WS-C-TOTAL-BUDGETED-X     PIC X(07).
011100     05  WS-C-TOTAL-SPENT-X        PIC X(07).
011200     05  WS-C-TOTAL-REMAINING-X    PIC X(07).
011300     05  FILLER                    PIC X(02).
011400
011500 01  WS-C-ACCUM-COUNTS.
011600     05  WS-C-OVER-BUDGET-CT       PIC 9(05) COMP.
011700     05  WS-C-TOTAL-BUDGETS-CT     PIC 9(05) COMP.
011800     05  FILLER                    PIC X(02).
011900 01  WS-C-ACCUM-COUNTS-X REDEFINES WS-C-ACCUM-COUNTS.
012000     05  WS-C-OVER-BUDGET-CT-X     PIC X(05).
012100     05  WS-C-TOTAL-BUDGETS-CT-X   PIC X(05).
012200     05  FILLER                    PIC X(02).
012300
012400 01  WS-C-OVER-SW                  PIC X(01).
012500     88  WS-C-OVER-BUDGET                VALUE "Y".
012600     88  WS-C-NOT-OVER-BUDGET             VALUE "N".
012700
012800 EJECT
012900***************************
013000 PROCEDURE DIVISION.
013100***************************
013200
013300 MAIN-MODULE.
013400     PERFORM A000-MAIN-PROCESSING
013500        THRU A099-MAIN-PROCESSING-EX.
013600     PERFORM Z000-END-PROGRAM-ROUTINE
013700        THRU Z099-END-PROGRAM-ROUTINE-EX.
013800     GOBACK.
013900
014000*-----------------------------------------------------------------
014100*
014200 A000-MAIN-PROCESSING.
014300*-----------------------------------------------------------------
014400*
014500     OPEN INPUT BUDMAST.
014600     IF NOT WK-C-SUCCESSFUL
014700        DISPLAY "BGTXSUM - OPEN FILE ERROR - BUDMAST"
014800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014900        GO TO Y900-ABNORMAL-TERMINATION
015000     END-IF.
015100
015200     OPEN OUTPUT BUDRPT.
015300     IF WK-C-RPT-FILE-STATUS NOT = "00"
015400        DISPLAY "BGTXSUM - OPEN FILE ERROR - BUDRPT"
015500        DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
015600        GO TO Y900-ABNORMAL-TERMINATION
015700     END-IF.
015800
015900     MOVE ZERO TO WS-C-TOTAL-BUDGETED
016000                  WS-C-TOTAL-SPENT
016100                  WS-C-TOTAL-REMAINING
016200                  WS-C-OVER-BUDGET-CT
016300                  WS-C-TOTAL-BUDGETS-CT.
016400
016500     PERFORM B100-READ-BUDMAST
016600        THRU B199-READ-BUDMAST-EX.
016700
016800     PERFORM B200-PROCESS-BUDGET
016900        THRU B299-PROCESS-BUDGET-EX
017000        UNTIL WK-C-END-OF-FILE.
017100
017200     PERFORM C100-WRITE-TOTAL-LINE
017300        THRU C199-WRITE-TOTAL-LINE-EX.
017400
017500 A099-MAIN-PROCESSING-EX.
017600     EXIT.
017700
017800*-----------------------------------------------------------------
017900*
018000 B100-READ-BUDMAST.
018100*-----------------------------------------------------------------
018200*
018300     READ BUDMAST.
018400     IF NOT WK-C-SUCCESSFUL
018500        IF WK-C-END-OF-FILE
018600           CONTINUE
018700        ELSE
018800           DISPLAY "BGTXSUM - READ FILE ERROR - BUDMAST"
018900           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019000           GO TO Y900-ABNORMAL-TERMINATION
019100        END-IF
019200     END-IF.
019300 B199-READ-BUDMAST-EX.
019400     EXIT.
019500
019600*-----------------------------------------------------------------
019700*
019800 B200-PROCESS-BUDGET.
019900*-----------------------------------------------------------------
020000*
020100     ADD 1              TO WS-C-TOTAL-BUDGETS-CT.
020200     ADD BGT-AMOUNT     TO WS-C-TOTAL-BUDGETED.
020300     ADD BGT-SPENT      TO WS-C-TOTAL-SPENT.
020400
020500*     OVER-BUDGET TEST IS STRICTLY GREATER-THAN (BG2JE2) -
020600*     EQUAL SPENT AND BUDGETED IS NOT OVER BUDGET.
020700     IF BGT-SPENT > BGT-AMOUNT
020800        MOVE "Y" TO WS-C-OVER-SW
020900        ADD 1 TO WS-C-OVER-BUDGET-CT
021000     ELSE
021100        MOVE "N" TO WS-C-OVER-SW
021200     END-IF.
021300
021400     PERFORM C000-WRITE-DETAIL-LINE
021500        THRU C099-WRITE-DETAIL-LINE-EX.
021600
021700     PERFORM B100-READ-BUDMAST
021800        THRU B199-READ-BUDMAST-EX.
021900
022000 B299-PROCESS-BUDGET-EX.
022100     EXIT.
022200
022300*-----------------------------------------------------------------
022400*
022500 C000-WRITE-DETAIL-LINE.
022600*-----------------------------------------------------------------
022700*
022800     MOVE BGT-ID            TO RPT-ID.
022900     MOVE BGT-MAST-NAME     TO RPT-NAME.
023000     MOVE BGT-MAST-CATEGORY TO RPT-CATEGORY.
023100     MOVE BGT-AMOUNT        TO RPT-BUDGETED.
023200     MOVE BGT-SPENT         TO RPT-SPENT.
023300     IF WS-C-OVER-BUDGET
023400        MOVE "YES"          TO RPT-OVER
023500     ELSE
023600        MOVE "NO "          TO RPT-OVER
023700     END-IF.
023800
023900     WRITE BGT-RPT-DETAIL-LINE.
024000     IF WK-C-RPT-FILE-STATUS NOT = "00"
024100        DISPLAY "BGTXSUM - WRITE FILE ERROR - BUDRPT"
024200        DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
024300        GO TO Y900-ABNORMAL-TERMINATION
024400     END-IF.
024500 C099-WRITE-DETAIL-LINE-EX.
024600     EXIT.
024700
024800*-----------------------------------------------------------------
024900*
025000 C100-WRITE-TOTAL-LINE.
025100*-----------------------------------------------------------------
025200*     REMAINING IS COMPUTED ONCE HERE, NOT ACCUMULATED PER
025300*     RECORD.
025400*
025500     COMPUTE WS-C-TOTAL-REMAINING =
025600        WS-C-TOTAL-BUDGETED - WS-C-TOTAL-SPENT.
025700
025800     MOVE WS-C-TOTAL-BUDGETED    TO RPT-TOT-BUDGETED.
025900     MOVE WS-C-TOTAL-SPENT       TO RPT-TOT-SPENT.
026000     MOVE WS-C-TOTAL-REMAINING   TO RPT-TOT-REMAINING.
026100     MOVE WS-C-OVER-BUDGET-CT    TO RPT-OVER-BUDGET-CT.
026200     MOVE WS-C-TOTAL-BUDGETS-CT  TO RPT-TOTAL-BUDGETS-CT.
026300
026400     WRITE BGT-RPT-TOTAL-LINE.
026500     IF WK-C-RPT-FILE-STATUS NOT = "00"
026600        DISPLAY "BGTXSUM - WRITE FILE ERROR - BUDRPT"
026700        DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
026800        GO TO Y900-ABNORMAL-TERMINATION
026900     END-IF.
027000 C199-WRITE-TOTAL-LINE-EX.
027100     EXIT.
027200
027300 Y900-ABNORMAL-TERMINATION.
027400     PERFORM Z000-END-PROGRAM-ROUTINE
027500        THRU Z099-END-PROGRAM-ROUTINE-EX.
027600     EXIT PROGRAM.
027700
027800*-----------------------------------------------------------------
027900*
028000 Z000-END-PROGRAM-ROUTINE.
028100*-----------------------------------------------------------------
028200*
028300     CLOSE BUDMAST.
028400     IF NOT WK-C-SUCCESSFUL
028500        DISPLAY "BGTXSUM - CLOSE FILE ERROR - BUDMAST"
028600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028700     END-IF.
028800
028900     CLOSE BUDRPT.
029000     IF WK-C-RPT-FILE-STATUS NOT = "00"
029100        DISPLAY "BGTXSUM - CLOSE FILE ERROR - BUDRPT"
029200        DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
029300     END-IF.
029400 Z099-END-PROGRAM-ROUTINE-EX.
029500     EXIT.
029600
029700******************************************************************
029800*************** END OF PROGRAM SOURCE  BGTXSUM *****************
029900******************************************************************
