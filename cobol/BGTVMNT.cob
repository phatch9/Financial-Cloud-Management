000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      BGTVMNT.
000300 AUTHOR.          A R JAMES.
000400 INSTALLATION.    BUDGET ENVELOPE SYSTEM - BATCH.
000500 DATE-WRITTEN.    09 AUGUST 1991.
000600 DATE-COMPILED.
000700 SECURITY.        BGTLIB - PRODUCTION - RESTRICTED.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO APPLY ONE BUDGET
001100*              MAINTENANCE TRANSACTION (CREATE, UPDATE, OR
001200*              DELETE) AGAINST THE IN-MEMORY BUDGET MASTER
001300*              TABLE.  THE CALLER (BGTMBAT) OWNS THE TABLE AND
001400*              IS RESPONSIBLE FOR LOADING IT FROM, AND LATER
001500*              REWRITING IT BACK TO, FILE BUDMAST.
001600*
001700*              THIS ROUTINE IS INITIATED BY BGTMBAT PGM, ONCE
001800*              PER MAINTENANCE TRANSACTION ON FILE MNTFILE.
001900*=================================================================
002000*
002100* HISTORY OF AMENDMENT :
002200*=================================================================
002300*
002400* BG1AR1 - ACNRJR  - 09/08/1991 - INITIAL VERSION.
002500*                     CREATE AND UPDATE ONLY.
002600*-----------------------------------------------------------------
002700* BG1JE1 - TMPARV  - 11/01/1995 - ADD DELETE TRANSACTION CODE
002800*                     (TRAN-CD = "D").  NO CASCADE TO THE
002900*                     TRANSACTION LEDGER - A DELETED ENVELOPE'S
003000*                     OLD TRANSACTIONS STAY LINKED BY ID, THE
003100*                     LEDGER IS NOT TOUCHED BY THIS ROUTINE.
003200*-----------------------------------------------------------------
003300* BG1Y2K - TMPJZM  - 09/11/1998 - Y2K REMEDIATION SWEEP.
003400*                     NO DATE FIELDS IN THIS ROUTINE - REVIEWED
003500*                     AND SIGNED OFF, NO CHANGE REQUIRED.
003600*-----------------------------------------------------------------
003700* BG2FEN - ACNFEN  - 03/09/2010 - E-REQUEST 21877 - TABLE LIMIT
003800*                     RAISED TO 2000 ENVELOPES IN BGTTABL COPY.
003900*-----------------------------------------------------------------
004000* BG3JM2 - TMPJP6  - 02/02/2025 - FINCLD MODERNIZATION PHASE 1.
004100*                     JIRA FINCLD-233 - REPLACE THE OLD Y/N
004200*                     FOUND FLAG WITH A 2-BYTE STATUS CODE SO
004300*                     BGTMBAT CAN TELL NOT-FOUND FROM TABLE-FULL.
004400*=================================================================
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005300                      ON  STATUS IS U0-ON
005400                      OFF STATUS IS U0-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900***************
006000 DATA DIVISION.
006100***************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                        PIC X(24) VALUE
006500     "** PROGRAM BGTVMNT **".
006600
006700     COPY BGTWCOM.
006800
006900 01  WS-C-WORK-FIELDS.
007000     05  WS-C-SRCH-IDX             PIC 9(05) COMP.
007100     05  WS-C-SHIFT-IDX            PIC 9(05) COMP.
007200     05  WS-C-NEXT-IDX             PIC 9(05) COMP.
007300     05  WS-C-OLD-COUNT            PIC 9(05) COMP.
007400     05  WS-C-FOUND-SW             PIC X(01).
007500         88  WS-C-FOUND                  VALUE "Y".
007600         88  WS-C-NOT-FOUND               VALUE "N".
007700     05  FILLER                    PIC X(02).
007800 01  WS-C-WORK-FIELDS-X REDEFINES WS-C-WORK-FIELDS.
007900     05  WS-C-SRCH-IDX-X           PIC X(05).
008000     05  WS-C-SHIFT-IDX-X          PIC X(05).
008100     05  WS-C-NEXT-IDX-X           PIC X(05).
008200     05  WS-C-OLD-COUNT-X          PIC X(05).
008300     05  WS-C-FOUND-SW-X           PIC X(01).
008400     05  FILLER                    PIC X(02).
008500
008600 01  WS-C-TRACE-LINE.
008700     05  WS-C-TRACE-PGM            PIC X(08) VALUE "BGTVMNT ".
008800     05  WS-C-TRACE-CD             PIC X(01).
008900     05  WS-C-TRACE-ID             PIC 9(09).
009000     05  FILLER                    PIC X(02).
009100 01  WS-C-TRACE-LINE-NUM REDEFINES WS-C-TRACE-LINE.
009200     05  FILLER                    PIC X(09).
009300     05  WS-C-TRACE-ID-NUM         PIC 9(09).
009400     05  FILLER                    PIC X(02).
009500
009600*****************
009700 LINKAGE SECTION.
009800*****************
009900     COPY BGTMNTL.
010000
010100     COPY BGTTABL.
010200
010300 EJECT
010400********************************************************
010500 PROCEDURE DIVISION USING WK-C-BGTMNTL-RECORD
010600                           BGT-MASTER-TABLE.
010700********************************************************
010800
010900 MAIN-MODULE.
011000     PERFORM A000-PROCESS-CALLED-ROUTINE
011100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011200     GOBACK.
011300
011400*------------------------------------------------------------------
011500*
011600 A000-PROCESS-CALLED-ROUTINE.
011700*------------------------------------------------------------------
011800*
011900     MOVE ZERO TO WK-C-BGTMNTL-ASSIGNED-ID.
012000     MOVE "00" TO WK-C-BGTMNTL-STATUS-CD.
012100
012200     MOVE WK-C-BGTMNTL-TRAN-CD TO WS-C-TRACE-CD.
012300     MOVE WK-C-BGTMNTL-BUD-ID  TO WS-C-TRACE-ID.
012400     DISPLAY WS-C-TRACE-LINE.
012500
012600     EVALUATE TRUE
012700        WHEN WK-C-BGTMNTL-CREATE
012800           PERFORM B100-CREATE-RECORD
012900              THRU B199-CREATE-RECORD-EX
013000        WHEN WK-C-BGTMNTL-UPDATE
013100           PERFORM B200-UPDATE-RECORD
013200              THRU B299-UPDATE-RECORD-EX
013300        WHEN WK-C-BGTMNTL-DELETE
013400           PERFORM B300-DELETE-RECORD
013500              THRU B399-DELETE-RECORD-EX
013600        WHEN OTHER
013700           MOVE "12" TO WK-C-BGTMNTL-STATUS-CD
013800     END-EVALUATE.
013900
014000 A099-PROCESS-CALLED-ROUTINE-EX.
014100     EXIT.
014200
014300*------------------------------------------------------------------
014400*
014500 B100-CREATE-RECORD.
014600*------------------------------------------------------------------
014700*     BUD-ID IS ASSIGNED HERE, NEVER SUPPLIED BY THE CALLER.
014800*     THE TABLE IS KEPT ASCENDING BY BGT-TBL-ID SO THE NEW
014900*     KEY IS SIMPLY ONE MORE THAN THE LAST ENTRY ON FILE.
015000*
015100     IF BGT-TBL-COUNT NOT < 2000
015200        MOVE "08" TO WK-C-BGTMNTL-STATUS-CD
015300     ELSE
015400        MOVE BGT-TBL-COUNT TO WS-C-OLD-COUNT
015500        ADD 1 TO BGT-TBL-COUNT
015600        IF WS-C-OLD-COUNT = ZERO
015700           MOVE 1 TO WK-C-BGTMNTL-ASSIGNED-ID
015800        ELSE
015900           COMPUTE WK-C-BGTMNTL-ASSIGNED-ID =
016000              BGT-TBL-ID(WS-C-OLD-COUNT) + 1
016100        END-IF
016200        MOVE WK-C-BGTMNTL-ASSIGNED-ID
016300                             TO BGT-TBL-ID(BGT-TBL-COUNT)
016400        MOVE WK-C-BGTMNTL-NAME
016500                             TO BGT-TBL-NAME(BGT-TBL-COUNT)
016600        MOVE WK-C-BGTMNTL-CATEGORY
016700                             TO BGT-TBL-CATEGORY(BGT-TBL-COUNT)
016800        MOVE WK-C-BGTMNTL-AMOUNT
016900                             TO BGT-TBL-AMOUNT(BGT-TBL-COUNT)
017000        MOVE WK-C-BGTMNTL-SPENT
017100                             TO BGT-TBL-SPENT(BGT-TBL-COUNT)
017200        MOVE "00" TO WK-C-BGTMNTL-STATUS-CD
017300     END-IF.
017400 B199-CREATE-RECORD-EX.
017500     EXIT.
017600
017700*------------------------------------------------------------------
017800*
017900 B200-UPDATE-RECORD.
018000*------------------------------------------------------------------
018100*     NAME, CATEGORY AND AMOUNT ONLY.  BGT-TBL-SPENT IS NEVER
018200*     TOUCHED HERE - IT IS SET ONLY BY BGTVSPT.
018300*
018400     PERFORM C100-SEARCH-TABLE
018500        THRU C199-SEARCH-TABLE-EX.
018600
018700     IF WS-C-FOUND
018800        MOVE WK-C-BGTMNTL-NAME
018900                        TO BGT-TBL-NAME(WS-C-SRCH-IDX)
019000        MOVE WK-C-BGTMNTL-CATEGORY
019100                        TO BGT-TBL-CATEGORY(WS-C-SRCH-IDX)
019200        MOVE WK-C-BGTMNTL-AMOUNT
019300                        TO BGT-TBL-AMOUNT(WS-C-SRCH-IDX)
019400        MOVE WK-C-BGTMNTL-BUD-ID
019500                        TO WK-C-BGTMNTL-ASSIGNED-ID
019600        MOVE "00"       TO WK-C-BGTMNTL-STATUS-CD
019700     ELSE
019800        MOVE "04"       TO WK-C-BGTMNTL-STATUS-CD
019900     END-IF.
020000 B299-UPDATE-RECORD-EX.
020100     EXIT.
020200
020300*------------------------------------------------------------------
020400*
020500 B300-DELETE-RECORD.
020600*------------------------------------------------------------------
020700*     NO CASCADE - TRANSACTIONS LINKED TO THE DELETED ENVELOPE
020800*     KEEP THEIR TXN-BUDGET-ID AS-IS (BG1JE1).
020900*
021000     PERFORM C100-SEARCH-TABLE
021100        THRU C199-SEARCH-TABLE-EX.
021200
021300     IF WS-C-FOUND
021400        PERFORM D100-SHIFT-ENTRY-DOWN
021500           THRU D199-SHIFT-ENTRY-DOWN-EX
021600           VARYING WS-C-SHIFT-IDX FROM WS-C-SRCH-IDX BY 1
021700           UNTIL WS-C-SHIFT-IDX NOT < BGT-TBL-COUNT
021800        SUBTRACT 1 FROM BGT-TBL-COUNT
021900        MOVE WK-C-BGTMNTL-BUD-ID TO WK-C-BGTMNTL-ASSIGNED-ID
022000        MOVE "00"       TO WK-C-BGTMNTL-STATUS-CD
022100     ELSE
022200        MOVE "04"       TO WK-C-BGTMNTL-STATUS-CD
022300     END-IF.
022400 B399-DELETE-RECORD-EX.
022500     EXIT.
022600
022700*------------------------------------------------------------------
022800*
022900 C100-SEARCH-TABLE.
023000*------------------------------------------------------------------
023100*     LINEAR SEARCH - THE TABLE IS SMALL ENOUGH (2000 ENVELOPES
023200*     MAX) THAT A BINARY SEARCH IS NOT WARRANTED.
023300*
023400     MOVE "N" TO WS-C-FOUND-SW.
023500     PERFORM C110-COMPARE-ENTRY
023600        THRU C119-COMPARE-ENTRY-EX
023700        VARYING WS-C-SRCH-IDX FROM 1 BY 1
023800        UNTIL WS-C-SRCH-IDX > BGT-TBL-COUNT
023900        OR WS-C-FOUND.
024000 C199-SEARCH-TABLE-EX.
024100     EXIT.
024200
024300 C110-COMPARE-ENTRY.
024400     IF BGT-TBL-ID(WS-C-SRCH-IDX) = WK-C-BGTMNTL-BUD-ID
024500        MOVE "Y" TO WS-C-FOUND-SW
024600     END-IF.
024700 C119-COMPARE-ENTRY-EX.
024800     EXIT.
024900
025000*------------------------------------------------------------------
025100*
025200 D100-SHIFT-ENTRY-DOWN.
025300*------------------------------------------------------------------
025400*     CLOSES THE GAP LEFT BY A DELETE - ENTRY N+1 MOVES DOWN
025500*     TO SLOT N, WORKING UP FROM THE DELETED SLOT.
025600*
025700     COMPUTE WS-C-NEXT-IDX = WS-C-SHIFT-IDX + 1.
025800     MOVE BGT-TBL-ID(WS-C-NEXT-IDX)
025900                          TO BGT-TBL-ID(WS-C-SHIFT-IDX).
026000     MOVE BGT-TBL-NAME(WS-C-NEXT-IDX)
026100                          TO BGT-TBL-NAME(WS-C-SHIFT-IDX).
026200     MOVE BGT-TBL-CATEGORY(WS-C-NEXT-IDX)
026300                          TO BGT-TBL-CATEGORY(WS-C-SHIFT-IDX).
026400     MOVE BGT-TBL-AMOUNT(WS-C-NEXT-IDX)
026500                          TO BGT-TBL-AMOUNT(WS-C-SHIFT-IDX).
026600     MOVE BGT-TBL-SPENT(WS-C-NEXT-IDX)
026700                          TO BGT-TBL-SPENT(WS-C-SHIFT-IDX).
026800 D199-SHIFT-ENTRY-DOWN-EX.
026900     EXIT.
