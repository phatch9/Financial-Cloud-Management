000100******************************************************************
000200* BGTMAST.cpybk
000300* BUDGET MASTER RECORD - ONE ENTRY PER BUDGET ENVELOPE
000400* I-O FORMAT: BGTMASTR  FROM FILE BUDMAST  OF LIBRARY BGTLIB
000500* AS-BUILT LENGTH 117 BYTES (SPEC SHEET QUOTES 71 - SEE BG1AR2
000600* BELOW; LENGTH HAS NEVER BEEN TRIMMED BACK SINCE IT WOULD
000700* REQUIRE A FILE CONVERSION RUN).
000800******************************************************************
000900* AMENDMENT HISTORY:
001000******************************************************************
001100* BG1AR1 14/03/1991 ACNRJR - INITIAL VERSION, CARRIED OVER FROM
001200*                            THE PAPER ENVELOPE LEDGER WORKSHEETS
001300*                            - INCLUDES THE LEDGER PAGE/LINE,
001400*                            KEYED-BY AND KEYED-DATE FIELDS OFF
001500*                            THE OLD WORKSHEET, PLUS THE DUAL-
001600*                            CONTROL VERIFY SWITCH THE COUNTY
001700*                            OFFICE USED BEFORE THIS WAS ON-LINE
001800*------------------------------------------------------------------
001900* BG1MF1  14/11/1993 ACNRJR - ARCHIVE ROOM MOVED THE PAPER
002000*                            ENVELOPES TO MICROFICHE - ADDED
002100*                            BGT-MAST-MICROFICHE-REF TO CARRY THE
002200*                            ROLL/FRAME NUMBER. WENT DEAD AGAIN
002300*                            WHEN THE ARCHIVE WAS DIGITISED, BUT
002400*                            WAS NEVER TAKEN BACK OUT
002500*------------------------------------------------------------------
002600* BG1Y2K 09/11/1998 TMPJZM - Y2K REMEDIATION SWEEP - NO DATE
002700*                            FIELDS IN THIS RECORD, REVIEWED AND
002800*                            SIGNED OFF, NO CHANGE REQUIRED
002900*                            (BGT-MAST-KEYED-DATE IS A 2-DIGIT-
003000*                            YEAR HISTORICAL FIELD, NOT REPOPU-
003100*                            LATED SINCE THE PAPER ERA ENDED -
003200*                            REVIEWED, LEFT AS-IS)
003300*------------------------------------------------------------------
003400* BG1AR2 21/06/2001 ACNFEN - FIELD WIDTHS IN THIS COPYBOOK ARE
003500*                            THE RECORD OF REFERENCE; THE
003600*                            "71 BYTE" FIGURE IN THE ORIGINAL
003700*                            FUNCTIONAL SPEC WAS A PLANNING
003800*                            ESTIMATE AND WAS NEVER RECONCILED
003900*------------------------------------------------------------------
004000* BG2RS1  11/06/2015 ACNFEN - E-REQUEST 24410 - RESERVED
004100*                            BGT-MAST-RESERVED-1/2 FOR A PROPOSED
004200*                            STATE QUARTERLY DISCLOSURE FEED.
004300*                            REQUIREMENT WAS SHELVED BEFORE GO-
004400*                            LIVE - SPACE LEFT IN PLACE IN CASE
004500*                            IT COMES BACK
004600*------------------------------------------------------------------
004700* BG2A1  06/05/2024 VENL29 - FINCLD MODERNIZATION PHASE 1
004800*                            JIRA FINCLD-204
004900*                            - ADDED BGT-MAST-AMTS-X ALPHA VIEW,
005000*                              INTENDED FOR THE SUMMARY REPORT
005100*                              MOVE IN BGTXSUM
005200*------------------------------------------------------------------
005300* BG2A2  19/02/2025 VENL29 - FINCLD-204 FOLLOW-UP - BGTXSUM WAS
005400*                            NEVER CHANGED TO USE THE BG2A1 ALPHA
005500*                            VIEW (IT MOVES BGT-AMOUNT/BGT-SPENT
005600*                            DIRECT, PACKED TO EDITED, NO ALPHA
005700*                            STEP NEEDED).  REMOVED THE UNUSED
005800*                            BGT-MAST-AMTS-X REDEFINES (WAS JUST
005900*                            BELOW THIS BLOCK) - FLAGGED AS DEAD
006000*                            CODE ON CODE REVIEW
006100******************************************************************
006200 01  BGT-MASTER-RECORD.
006300     05  BGT-MAST-KEY.
006400         10  BGT-ID                PIC 9(09)     COMP-3.
006500*                        SURROGATE KEY - BUDGET ENVELOPE ID
006600     05  BGT-MAST-NAME             PIC X(40).
006700*                        BUDGET DISPLAY NAME
006800     05  BGT-MAST-CATEGORY         PIC X(20).
006900*                        SPENDING CATEGORY LABEL
007000     05  BGT-MAST-AMTS.
007100         10  BGT-AMOUNT            PIC S9(09)V9(02) COMP-3.
007200*                        BUDGETED AMOUNT FOR THE PERIOD
007300         10  BGT-SPENT             PIC S9(09)V9(02) COMP-3.
007400*                        AMOUNT SPENT - SET ONLY BY BGTVSPT,
007500*                        NEVER INCREMENTED, ALWAYS REPLACED WHOLE
007600     05  BGT-MAST-LEGACY.
007700*                        CARRIED-OVER PAPER-LEDGER/MICROFICHE-ERA
007800*                        FIELDS - NONE OF THIS GROUP IS READ OR
007900*                        WRITTEN BY ANY PROGRAM IN BGTLIB TODAY,
008000*                        KEPT ONLY BECAUSE DROPPING IT MEANS A
008100*                        FILE CONVERSION RUN (SEE BG1AR2 ABOVE)
008200         10  BGT-MAST-LDG-PAGE     PIC X(04).
008300*                        PAPER LEDGER BINDER PAGE NUMBER
008400         10  BGT-MAST-LDG-LINE     PIC X(02).
008500*                        PAPER LEDGER LINE NUMBER ON THAT PAGE
008600         10  BGT-MAST-KEYED-BY     PIC X(03).
008700*                        INITIALS OF THE CLERK WHO KEYED THE
008800*                        ENVELOPE OFF THE WORKSHEET
008900         10  BGT-MAST-KEYED-DATE   PIC 9(06).
009000*                        DATE KEYED, YYMMDD - 2-DIGIT YEAR, SEE
009100*                        BG1Y2K ABOVE, NOT REPOPULATED SINCE
009200         10  BGT-MAST-VERIFY-SW    PIC X(01).
009300             88  BGT-MAST-VERIFIED       VALUE "Y".
009400             88  BGT-MAST-NOT-VERIFIED   VALUE "N".
009500*                        DUAL-CONTROL VERIFY SWITCH FROM THE
009600*                        MANUAL-KEYING ERA, SEE BG1AR1 ABOVE
009700         10  BGT-MAST-MICROFICHE-REF PIC X(08).                   BG1MF1
009800*                        MICROFICHE ROLL/FRAME REFERENCE          BG1MF1
009900         10  BGT-MAST-BATCH-NO    PIC 9(04) COMP.
010000*                        OLD NIGHTLY KEYING-BATCH NUMBER - THE
010100*                        BATCH NUMBERING SCHEME IT CAME FROM WAS
010200*                        ABANDONED WHEN BG2FEN RAISED THE TABLE
010300*                        LIMIT (SEE BGTMBAT)
010400         10  BGT-MAST-RESERVED-1  PIC X(06).                      BG2RS1
010500         10  BGT-MAST-RESERVED-2  PIC X(04).                      BG2RS1
010600     05  FILLER                    PIC X(04).
