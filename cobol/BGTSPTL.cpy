000100******************************************************************
000200* BGTSPTL.cpybk
000300* LINKAGE RECORD FOR CALL TO BGTVSPT (RECALCULATE BUDGET SPENT)
000400* PASSED PROGRAM-ID. BGTMBAT CALL 'BGTVSPT' USING THIS RECORD
000500******************************************************************
000600* AMENDMENT HISTORY:
000700******************************************************************
000800* BG1AR1 09/08/1991 ACNRJR - INITIAL VERSION
000900*------------------------------------------------------------------
001000* BG3JM1 02/02/2025 TMPJP6 - FINCLD MODERNIZATION PHASE 1
001100*                            JIRA FINCLD-233 - ADD
001200*                            WK-C-BGTSPTL-FOUND-SW, SET "Y" WHEN
001300*                            AT LEAST ONE LINKED EXPENSE ROW WAS
001400*                            SEEN ON THE LEDGER, "N" WHEN THE
001500*                            SPENT TOTAL COMES BACK ZERO -
001600*                            INFORMATIONAL ONLY, THE CALLER
001700*                            REWRITES BGT-SPENT EITHER WAY
001800*                            (BUSINESS RULE: UNCONDITIONAL)
001900******************************************************************
002000 01  WK-C-BGTSPTL-RECORD.
002100     05  WK-C-BGTSPTL-INPUT.
002200         10  WK-C-BGTSPTL-BUD-ID   PIC 9(09)     COMP-3.
002300*                        BUDGET ID TO RECALCULATE
002400     05  WK-C-BGTSPTL-OUTPUT.
002500         10  WK-C-BGTSPTL-TOT-SPENT PIC S9(09)V9(02) COMP-3.
002600*                        FRESH SUM OF LINKED EXPENSE TRANSACTIONS
002700         10  WK-C-BGTSPTL-FOUND-SW  PIC X(01).                    BG3JM1  
002800             88  WK-C-BGTSPTL-FOUND        VALUE "Y".             BG3JM1  
002900             88  WK-C-BGTSPTL-NOT-FOUND    VALUE "N".             BG3JM1  
003000     05  FILLER                    PIC X(10).
