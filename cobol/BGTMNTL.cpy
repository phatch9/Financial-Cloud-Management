000100******************************************************************
000200* BGTMNTL.cpybk
000300* LINKAGE RECORD FOR CALL TO BGTVMNT (BUDGET MAINTENANCE)
000400* THIS SAME LAYOUT IS ALSO THE FD RECORD FOR THE MAINT-TRANS
000500* FILE READ BY BGTMBAT - INPUT GROUP ONLY IS PRESENT ON THE
000600* INPUT FILE, THE OUTPUT GROUP IS BLANK ON FILE AND IS FILLED
000700* IN BY BGTVMNT AT CALL TIME.
000800******************************************************************
000900* AMENDMENT HISTORY:
001000******************************************************************
001100* BG1AR1 09/08/1991 ACNRJR - INITIAL VERSION - CREATE/UPDATE ONLY
001200*------------------------------------------------------------------
001300* BG1JE1 11/01/1995 TMPARV - ADD DELETE TRANSACTION CODE
001400*------------------------------------------------------------------
001500* BG3JM2 02/02/2025 TMPJP6 - FINCLD MODERNIZATION PHASE 1
001600*                            JIRA FINCLD-233 - ADD
001700*                            WK-C-BGTMNTL-STATUS-CD 2-BYTE CODE
001800*                            IN PLACE OF THE OLD Y/N FLAG, TO
001900*                            DISTINGUISH TABLE-FULL FROM
002000*                            NOT-FOUND ON RETURN
002100******************************************************************
002200 01  WK-C-BGTMNTL-RECORD.
002300     05  WK-C-BGTMNTL-INPUT.
002400         10  WK-C-BGTMNTL-TRAN-CD  PIC X(01).
002500             88  WK-C-BGTMNTL-CREATE    VALUE "C".
002600             88  WK-C-BGTMNTL-UPDATE    VALUE "U".
002700             88  WK-C-BGTMNTL-DELETE    VALUE "D".
002800         10  WK-C-BGTMNTL-BUD-ID   PIC 9(09)     COMP-3.
002900*                        BUD-ID - IGNORED ON CREATE, THE MASTER
003000*                        ASSIGNS THE NEXT AVAILABLE KEY
003100         10  WK-C-BGTMNTL-NAME     PIC X(40).
003200         10  WK-C-BGTMNTL-CATEGORY PIC X(20).
003300         10  WK-C-BGTMNTL-AMOUNT   PIC S9(09)V9(02) COMP-3.
003400         10  WK-C-BGTMNTL-SPENT    PIC S9(09)V9(02) COMP-3.
003500*                        SUPPLIED SPENT VALUE - MOVED STRAIGHT
003600*                        TO THE TABLE ON CREATE, IGNORED ON
003700*                        UPDATE (SEE BGTVMNT PARAGRAPH B200-
003800*                        UPDATE-RECORD, WHICH NEVER TOUCHES IT)
003900     05  WK-C-BGTMNTL-OUTPUT.
004000         10  WK-C-BGTMNTL-ASSIGNED-ID PIC 9(09)   COMP-3.
004100*                        KEY ASSIGNED ON CREATE, ELSE ECHOES
004200*                        WK-C-BGTMNTL-BUD-ID
004300         10  WK-C-BGTMNTL-STATUS-CD  PIC X(02).                   BG3JM2  
004400             88  WK-C-BGTMNTL-OK           VALUE "00".            BG3JM2  
004500             88  WK-C-BGTMNTL-NOT-FOUND    VALUE "04".            BG3JM2  
004600             88  WK-C-BGTMNTL-TABLE-FULL   VALUE "08".            BG3JM2  
004700             88  WK-C-BGTMNTL-BAD-CODE     VALUE "12".            BG3JM2  
004800     05  FILLER                    PIC X(10).
