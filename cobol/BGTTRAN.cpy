000100******************************************************************
000200* BGTTRAN.cpybk
000300* TRANSACTION LEDGER RECORD - ONE ENTRY PER INCOME OR EXPENSE
000400* ENTRY POSTED BY A USER AGAINST THE ENVELOPE SYSTEM
000500* I-O FORMAT: BGTTRANR  FROM FILE TRNFILE  OF LIBRARY BGTLIB
000600******************************************************************
000700* AMENDMENT HISTORY:
000800******************************************************************
000900* BG1AR1 14/03/1991 ACNRJR - INITIAL VERSION
001000*------------------------------------------------------------------
001100* BG1Y2K 09/11/1998 TMPJZM - Y2K REMEDIATION - TXN-DATE EXPANDED
001200*                            FROM PIC 9(06) (YYMMDD) TO PIC 9(08)
001300*                            (CCYYMMDD); TXN-DATE-PARTS REDEFINE
001400*                            ADDED BELOW FOR CALLERS STILL
001500*                            MOVING THE CENTURY SEPARATELY
001600*------------------------------------------------------------------
001700* BG2A2  18/06/2024 VENADG - FINCLD MODERNIZATION PHASE 1
001800*                            JIRA FINCLD-211
001900*                            - ADD TXN-RECEIPT-URL CARRY-THROUGH
002000*                              FIELD; NO BATCH PROCESS READS IT,
002100*                              RECEIPT IMAGES STAY IN THE ONLINE
002200*                              OBJECT STORE, NOT THIS FILE
002300******************************************************************
002400 01  BGT-TRAN-RECORD.
002500     05  TXN-ID                    PIC 9(09)     COMP-3.
002600*                        SURROGATE KEY - TRANSACTION ID
002700     05  TXN-DESC                  PIC X(60).
002800*                        FREE-TEXT DESCRIPTION
002900     05  TXN-AMOUNT                PIC S9(09)V9(02) COMP-3.
003000*                        TRANSACTION AMOUNT, ALWAYS A POSITIVE
003100*                        MAGNITUDE - SIGN IS NOT USED TO CARRY
003200*                        DIRECTION, TXN-TYPE DOES THAT
003300     05  TXN-CATEGORY              PIC X(20).
003400*                        CATEGORY LABEL
003500     05  TXN-DATE                  PIC 9(08).
003600*                        TRANSACTION DATE, CCYYMMDD
003700     05  TXN-DATE-PARTS REDEFINES TXN-DATE.                       BG1Y2K  
003800         10  TXN-DATE-CCYY         PIC 9(04).                     BG1Y2K  
003900         10  TXN-DATE-MM           PIC 9(02).                     BG1Y2K  
004000         10  TXN-DATE-DD           PIC 9(02).                     BG1Y2K  
004100     05  TXN-TIME                  PIC 9(06).
004200*                        TRANSACTION TIME, HHMMSS
004300     05  TXN-TYPE                  PIC X(01).
004400         88  TXN-IS-INCOME              VALUE "I".
004500         88  TXN-IS-EXPENSE              VALUE "E".
004600     05  TXN-BUDGET-ID             PIC 9(09)     COMP-3.
004700*                        LINKED BUDGET ID, ZERO = UNLINKED
004800     05  TXN-RECEIPT-URL           PIC X(120).                    BG2A2   
004900*                        OPTIONAL RECEIPT REFERENCE, SPACES=NONE
005000     05  FILLER                    PIC X(05).
